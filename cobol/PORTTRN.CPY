000100*****************************************************************
000200*
000300*   PORTTRN  --  TRANSACTION RECORD LAYOUT (BUY / SELL INPUT)
000400*
000500*   ONE TRANSACTION PER RECORD, TRANSACTION-IN FILE.  TXN-TYPE
000600*   SELECTS BUY OR SELL PROCESSING IN TRANPOST.  TXN-INV-TYPE
000700*   IS ONLY MEANINGFUL ON A BUY OF A SYMBOL NOT ALREADY HELD -
000800*   IT IS IGNORED WHEN THE SYMBOL ALREADY EXISTS IN THE MASTER.
000900*
001000*   CHANGED  BY         TICKET    WHAT
001100*   -------- ---------- --------- -----------------------------
001200*   03/14/88 R PELLETR  INIT      ORIGINAL LAYOUT
001300*   06/21/93 D STRAUSS  CR-2209   ADDED TXN-INV-TYPE SO A BUY OF
001400*                                 A NEW SYMBOL CAN CARRY ITS OWN
001500*                                 STOCK/MUTUALFUND TYPE CODE
001600*****************************************************************
001700    05  TXN-TYPE                 PIC X(04).
001800        88  TXN-IS-BUY                 VALUE "BUY ".
001900        88  TXN-IS-SELL                VALUE "SELL".
002000    05  TXN-INV-TYPE              PIC X(10).
002100    05  TXN-SYMBOL                PIC X(10).
002200    05  TXN-NAME                  PIC X(40).
002300    05  TXN-QUANTITY              PIC 9(7).
002400    05  TXN-PRICE                 PIC 9(7)V99.
002500*   PAD TO A ROUND 87-BYTE TRANSACTION RECORD
002600    05  FILLER                    PIC X(07).
