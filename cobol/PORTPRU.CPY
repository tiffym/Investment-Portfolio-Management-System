000100*****************************************************************
000200*
000300*   PORTPRU  --  PRICE UPDATE RECORD LAYOUT
000400*
000500*   ONE RECORD PER SYMBOL WHOSE MARKET PRICE IS TO BE REFRESHED.
000600*   READ BY PRICEUPD AGAINST THE MASTER TABLE BUILT FROM
000700*   PORTMAST.  A SYMBOL NOT ON THE MASTER IS LOGGED AND SKIPPED
000800*   - IT DOES NOT STOP THE RUN.
000900*
001000*   CHANGED  BY         TICKET    WHAT
001100*   -------- ---------- --------- -----------------------------
001200*   04/02/88 R PELLETR  INIT      ORIGINAL LAYOUT
001300*****************************************************************
001400    05  PU-SYMBOL                 PIC X(10).
001500    05  PU-PRICE                  PIC 9(7)V99.
001600*   PAD TO A ROUND 30-BYTE PRICE UPDATE RECORD
001700    05  FILLER                    PIC X(11).
