000100*****************************************************************
000200*
000300*   PORTMAST  --  INVESTMENT HOLDING RECORD LAYOUT
000400*
000500*   ONE ENTRY PER HOLDING CARRIED IN THE PORTFOLIO MASTER.
000600*   HOLDS THE QUANTITY, CURRENT MARKET PRICE AND BOOK VALUE
000700*   (COST BASIS) FOR A STOCK OR MUTUAL FUND POSITION.  THIS
000800*   LAYOUT IS SHARED BY EVERY FD 01-RECORD THAT READS OR
000900*   WRITES THE INVESTMENT-MASTER FILE AND BY THE IN-MEMORY
001000*   TABLE ENTRY IN PORTTBL - KEEP THE TWO IN STEP.
001100*
001200*   CHANGED  BY         TICKET    WHAT
001300*   -------- ---------- --------- -----------------------------
001400*   03/14/88 R PELLETR  INIT      ORIGINAL LAYOUT
001500*   09/02/91 D STRAUSS  CR-1140   WIDENED BOOK VALUE TO 9(9)V99
001600*                                 FOR LARGE INSTITUTIONAL LOTS
001700*   02/09/99 T OKONKWO  Y2K-004   REVIEWED - NO DATE FIELDS IN
001800*                                 THIS RECORD, NO CHANGE NEEDED
001900*                                 FOR THE CENTURY ROLL
002000*****************************************************************
002100    05  INV-TYPE-CODE             PIC X(10).
002200        88  INV-TYPE-STOCK             VALUE "STOCK     ".
002300        88  INV-TYPE-MUTUALFUND        VALUE "MUTUALFUND".
002400    05  INV-SYMBOL                PIC X(10).
002500    05  INV-NAME                  PIC X(40).
002600    05  INV-QUANTITY              PIC 9(7).
002700    05  INV-PRICE                 PIC 9(7)V99.
002800    05  INV-BOOK-VALUE            PIC 9(9)V99.
002900*   PAD TO A ROUND 100-BYTE MASTER RECORD
003000    05  FILLER                    PIC X(13).
