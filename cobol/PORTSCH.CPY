000100*****************************************************************
000200*
000300*   PORTSCH  --  SEARCH CONTROL CARD LAYOUT
000400*
000500*   ONE CONTROL RECORD PER SEARCH RUN, READ BY PORTSRCH FROM
000600*   SEARCH-CTL-IN.  THE PRICE BOUNDARIES ARRIVE HERE ALREADY
000700*   SPLIT INTO LOW/HIGH FIELDS BY THE SCREEN OR JOB THAT BUILDS
000800*   THE CARD - THIS SHOP DOES NOT PARSE A "N1-N2" STYLE STRING
000900*   IN THE BATCH STEP ITSELF.  ZERO IN A BOUNDARY MEANS THAT
001000*   BOUNDARY IS NOT SET (SEE 6000-PRICE-RANGE-MATCHES IN
001100*   PORTSRCH FOR THE FOUR COMBINATIONS).
001200*
001300*   CHANGED  BY         TICKET    WHAT
001400*   -------- ---------- --------- -----------------------------
001500*   06/03/88 R PELLETR  INIT      ORIGINAL LAYOUT
001600*****************************************************************
001700    05  SRCH-SYMBOL-FILTER        PIC X(10).
001800    05  SRCH-KEYWORD-FILTER       PIC X(40).
001900    05  SRCH-PRICE-LOW            PIC 9(7)V99.
002000    05  SRCH-PRICE-HIGH           PIC 9(7)V99.
002100*   PAD TO A ROUND 80-BYTE CONTROL CARD
002200    05  FILLER                    PIC X(12).
