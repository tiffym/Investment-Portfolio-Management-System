000100*****************************************************************
000200*
000300*    (C) 1988, 2000  CRESCENT TRUST DATA CENTER.  ALL RIGHTS
000400*    RESERVED.  PROPRIETARY - NOT FOR DISTRIBUTION OUTSIDE THE
000500*    CRESCENT TRUST DATA PROCESSING DIVISION.
000600*
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.   PRICEUPD.
000900 AUTHOR.       R PELLETIER.
001000 INSTALLATION. CRESCENT TRUST DATA CENTER.
001100 DATE-WRITTEN. APRIL 2 1988.
001200 DATE-COMPILED.
001300 SECURITY.     CRESCENT TRUST INTERNAL USE ONLY.
001400*
001500*****************************************************************
001600*    CHANGE LOG
001700*    ----------
001800*    DATE     BY          TICKET     DESCRIPTION
001900*    -------- ----------- ---------- -----------------------------
002000*    04/02/88 R PELLETR   INIT       ORIGINAL PROGRAM.  REFRESHES
002100*                                    MARKET PRICE ON THE PORTFOLIO
002200*                                    MASTER INDEXED FILE (CUST.IT
002300*                                    STYLE RANDOM ACCESS BY SYMBOL).
002400*    09/02/91 D STRAUSS   CR-1140    WIDENED BOOK VALUE FIELD TO
002500*                                    9(9)V99 TO MATCH TRANPOST.
002600*    02/09/99 T OKONKWO   Y2K-004    REVIEWED FOR CENTURY ROLLOVER.
002700*                                    NO DATE FIELDS IN THIS STEP -
002800*                                    NO CHANGE REQUIRED.
002900*    02/09/99 T OKONKWO   CNV-2210   MASTER CONVERTED FROM INDEXED
003000*                                    (ISAM) ACCESS TO A LOAD-ONCE,
003100*                                    IN-MEMORY TABLE WITH SEARCH -
003200*                                    THE NEW HARDWARE HAS NO ISAM
003300*                                    SUPPORT.  SEE PORTTBL COPYBOOK.
003400*    07/30/01 T OKONKWO   CR-2640    ADDED RUN CONTROL TOTALS LINE
003500*                                    AT END OF JOB (APPLIED, SKIPPED).
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-4341.
004000 OBJECT-COMPUTER. IBM-4341.
004100 SPECIAL-NAMES.
004200     CLASS SYMBOL-CHARACTERS IS "A" THRU "Z", "0" THRU "9", " ".
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT INVESTMENT-MASTER ASSIGN TO "INVMAST"
004700         ORGANIZATION IS SEQUENTIAL
004800         STATUS MST-FILE-STATUS.
004900     SELECT PRICE-UPDATE-IN ASSIGN TO "PRICEIN"
005000         ORGANIZATION IS SEQUENTIAL
005100         STATUS PRU-FILE-STATUS.
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500*
005600 FD  INVESTMENT-MASTER; RECORD 100.
005700 01  FILE-MST-REC.
005800     COPY PORTMAST REPLACING LEADING ==INV-== BY ==FILE-MST-==.
005900*
006000 FD  PRICE-UPDATE-IN; RECORD 30.
006100 01  FILE-PRU-REC.
006200     COPY PORTPRU REPLACING LEADING ==PU-== BY ==FILE-PRU-==.
006300*
006400 WORKING-STORAGE SECTION.
006500*****************************************************************
006600*    IN-MEMORY PORTFOLIO MASTER TABLE - REPLACES RANDOM ACCESS
006700*    TO AN INDEXED MASTER, SEE PORTTBL COPYBOOK BANNER.
006800*****************************************************************
006900 01  INV-MASTER-TABLE.
007000     COPY PORTTBL.
007100*
007200*****************************************************************
007300*    CURRENT PRICE UPDATE WORKING RECORD
007400*****************************************************************
007500 01  PRU-REC.
007600     COPY PORTPRU.
007700*
007800 01  SWITCHES.
007900     05  WS-EOF-PRU-SWITCH         PIC X       VALUE "N".
008000         88  EOF-PRICE-UPDATES             VALUE "Y".
008100     05  WS-FOUND-SWITCH           PIC X       VALUE "N".
008200         88  HOLDING-WAS-FOUND              VALUE "Y".
008300     05  FILLER                    PIC X(06).
008400*
008500 01  WS-CONTROL-TOTALS.
008600     05  WS-APPLIED-COUNT          PIC S9(7) COMP  VALUE ZERO.
008700     05  WS-SKIPPED-COUNT          PIC S9(7) COMP  VALUE ZERO.
008800     05  WS-MASTER-RECORD-COUNT    PIC S9(7) COMP  VALUE ZERO.
008900     05  FILLER                    PIC X(05).
009000*
009100*****************************************************************
009200*    RUN DATE - TWO VIEWS OF THE SAME DATE VALUE (REDEFINES) -
009300*    STAMPED ON THE RUN SUMMARY AT END OF JOB.
009400*****************************************************************
009500 01  WS-RUN-DATE-FIELDS.
009600     05  WS-RUN-YYYYMMDD           PIC 9(8)        VALUE ZERO.
009700 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-FIELDS.
009800     05  WS-RUN-CC                 PIC 99.
009900     05  WS-RUN-YY                 PIC 99.
010000     05  WS-RUN-MM                 PIC 99.
010100     05  WS-RUN-DD                 PIC 99.
010200*
010300*****************************************************************
010400*    EDITED VIEWS USED ONLY WHEN FORMATTING THE RUN LOG -
010500*    REDEFINE THE RAW WORK VALUE, NEVER THE OTHER WAY AROUND.
010600*****************************************************************
010700 01  WS-LOG-PRICE-AREA.
010800     05  WS-LOG-PRICE              PIC 9(7)V99     VALUE ZERO.
010900 01  WS-LOG-PRICE-EDIT REDEFINES WS-LOG-PRICE-AREA.
011000     05  WS-LOG-PRICE-ED           PIC $$$$$$9.99.
011100*
011200 01  WS-LOG-QUANTITY-AREA.
011300     05  WS-LOG-QUANTITY           PIC 9(7)        VALUE ZERO.
011400 01  WS-LOG-QUANTITY-EDIT REDEFINES WS-LOG-QUANTITY-AREA.
011500     05  WS-LOG-QUANTITY-ED        PIC ZZZZZZ9.
011600*
011700*****************************************************************
011800*    RUN LOG MESSAGE RECORDS - DISPLAYED TO SYSOUT.  LAID OUT
011900*    THE SAME WAY THE OLD TUXEDO SERVICES BUILT A USERLOG
012000*    RECORD - A FIXED TAG FOLLOWED BY THE VARIABLE PART.
012100*****************************************************************
012200 01  WS-LOG-MSG.
012300     05  FILLER                    PIC X(11)  VALUE "PRICEUPD=>".
012400     05  LOG-MSG-TEXT              PIC X(60).
012500*
012600 01  WS-LOG-MSG-ERR.
012700     05  FILLER                    PIC X(14)  VALUE "PRICEUPD ERR=>".
012800     05  LOG-ERR-ROUTINE           PIC X(10).
012900     05  FILLER                    PIC X(16)  VALUE " FAILED STATUS=".
013000     05  LOG-ERR-STATUS            PIC X(02).
013100*
013200 01  WS-PRU-LOG-REC.
013300     05  FILLER                    PIC X(09)  VALUE "PRICE =>".
013400     05  LOG-PRU-SYMBOL            PIC X(10).
013500     05  FILLER                    PIC X(08)  VALUE " PRICE=>".
013600     05  LOG-PRU-PRICE             PIC $$$$$$9.99.
013700     05  FILLER                    PIC X(11)  VALUE " QUANTITY=>".
013800     05  LOG-PRU-QUANTITY          PIC ZZZZZZ9.
013900*
014000 01  MST-FILE-STATUS.
014100     05  MST-STATUS-1              PIC X.
014200     05  MST-STATUS-2              PIC X.
014300 01  PRU-FILE-STATUS.
014400     05  PRU-STATUS-1              PIC X.
014500     05  PRU-STATUS-2              PIC X.
014600*
014700 PROCEDURE DIVISION.
014800*
014900*****************************************************************
015000*    0000-MAIN-CONTROL - RUNS THE WHOLE PRICE UPDATE STEP: LOAD
015100*    THE MASTER, APPLY EVERY PRICE UPDATE IN FILE ORDER, REWRITE
015200*    THE MASTER, WRITE THE CONTROL TOTALS.
015300*****************************************************************
015400 0000-MAIN-CONTROL.
015500     ACCEPT WS-RUN-YYYYMMDD FROM DATE YYYYMMDD.
015600     PERFORM 2000-LOAD-MASTER-TABLE    THRU 2000-EXIT.
015700     PERFORM 3000-PROCESS-PRICE-UPDATES THRU 3000-EXIT.
015800     PERFORM 8000-REWRITE-MASTER       THRU 8000-EXIT.
015900     PERFORM 9000-WRITE-RUN-SUMMARY    THRU 9000-EXIT.
016000     STOP RUN.
016100*
016200*****************************************************************
016300*    2000-LOAD-MASTER-TABLE - READS THE FULL INVESTMENT MASTER
016400*    SEQUENTIALLY INTO INV-ENTRY, KEYED BY SYMBOL FOR SEARCH.
016500*****************************************************************
016600 2000-LOAD-MASTER-TABLE.
016700     MOVE ZERO TO INV-TABLE-COUNT.
016800     OPEN INPUT INVESTMENT-MASTER.
016900     IF MST-STATUS-1 NOT = "0"
017000         MOVE "OPEN-MST-I" TO LOG-ERR-ROUTINE
017100         MOVE MST-STATUS-1 TO LOG-ERR-STATUS
017200         PERFORM 9600-WRITE-LOG-ERR
017300         GO TO 2000-EXIT.
017400     PERFORM 2100-READ-ONE-MASTER-REC.
017500     PERFORM 2200-ADD-TABLE-ENTRY
017600         UNTIL MST-STATUS-1 NOT = "0".
017700     CLOSE INVESTMENT-MASTER.
017800     MOVE "MASTER TABLE LOADED" TO LOG-MSG-TEXT.
017900     PERFORM 9500-WRITE-LOG.
018000 2000-EXIT.
018100     EXIT.
018200*
018300 2100-READ-ONE-MASTER-REC.
018400     READ INVESTMENT-MASTER.
018500*
018600 2200-ADD-TABLE-ENTRY.
018700     ADD 1 TO INV-TABLE-COUNT.
018800     SET INV-IDX TO INV-TABLE-COUNT.
018900     MOVE FILE-MST-TYPE-CODE  TO INV-TYPE-CODE(INV-IDX).
019000     MOVE FILE-MST-SYMBOL     TO INV-SYMBOL(INV-IDX).
019100     MOVE FILE-MST-NAME       TO INV-NAME(INV-IDX).
019200     MOVE FILE-MST-QUANTITY   TO INV-QUANTITY(INV-IDX).
019300     MOVE FILE-MST-PRICE      TO INV-PRICE(INV-IDX).
019400     MOVE FILE-MST-BOOK-VALUE TO INV-BOOK-VALUE(INV-IDX).
019500     PERFORM 2100-READ-ONE-MASTER-REC.
019600*
019700*****************************************************************
019800*    3000-PROCESS-PRICE-UPDATES - ONE PASS OVER PRICE-UPDATE-IN,
019900*    IN FILE ORDER, APPLYING EACH RECORD AGAINST THE MASTER
020000*    TABLE.  A SYMBOL NOT ON FILE OR A NON-POSITIVE PRICE IS
020100*    LOGGED AND SKIPPED - IT DOES NOT STOP THE RUN.
020200*****************************************************************
020300 3000-PROCESS-PRICE-UPDATES.
020400     OPEN INPUT PRICE-UPDATE-IN.
020500     IF PRU-STATUS-1 NOT = "0"
020600         MOVE "OPEN-PRU-I" TO LOG-ERR-ROUTINE
020700         MOVE PRU-STATUS-1 TO LOG-ERR-STATUS
020800         PERFORM 9600-WRITE-LOG-ERR
020900         GO TO 3000-EXIT.
021000     PERFORM 3050-READ-ONE-PRICE-UPDATE.
021100     PERFORM 3100-APPLY-ONE-PRICE-UPDATE
021200         UNTIL EOF-PRICE-UPDATES.
021300     CLOSE PRICE-UPDATE-IN.
021400 3000-EXIT.
021500     EXIT.
021600*
021700 3050-READ-ONE-PRICE-UPDATE.
021800     READ PRICE-UPDATE-IN INTO PRU-REC
021900         AT END
022000             MOVE "Y" TO WS-EOF-PRU-SWITCH.
022100*
022200*****************************************************************
022300*    3100-APPLY-ONE-PRICE-UPDATE - LOOKS UP PU-SYMBOL AGAINST
022400*    THE MASTER TABLE.  A MALFORMED SYMBOL, A SYMBOL NOT FOUND,
022500*    OR A PRICE THAT IS NOT GREATER THAN ZERO, IS LOGGED AND THE
022600*    UPDATE IS SKIPPED WITHOUT TOUCHING THE HOLDING.
022700*****************************************************************
022800 3100-APPLY-ONE-PRICE-UPDATE.
022900     IF PU-SYMBOL = SPACE OR PU-SYMBOL NOT IS SYMBOL-CHARACTERS
023000         MOVE "Invalid symbol format - price skipped"
023100             TO LOG-MSG-TEXT
023200         PERFORM 9500-WRITE-LOG
023300         ADD 1 TO WS-SKIPPED-COUNT
023400     ELSE
023500         PERFORM 6000-FIND-HOLDING
023600         IF NOT HOLDING-WAS-FOUND
023700             MOVE "Symbol not on file - price skipped"
023800                 TO LOG-MSG-TEXT
023900             PERFORM 9500-WRITE-LOG
024000             ADD 1 TO WS-SKIPPED-COUNT
024100         ELSE
024200             IF PU-PRICE NOT > ZERO
024300                 MOVE "Price not positive - price skipped"
024400                     TO LOG-MSG-TEXT
024500                 PERFORM 9500-WRITE-LOG
024600                 ADD 1 TO WS-SKIPPED-COUNT
024700             ELSE
024800                 MOVE PU-PRICE TO INV-PRICE(INV-IDX)
024900                 ADD 1 TO WS-APPLIED-COUNT
025000                 MOVE PU-SYMBOL TO LOG-PRU-SYMBOL
025100                 MOVE PU-PRICE  TO LOG-PRU-PRICE
025200                 MOVE INV-QUANTITY(INV-IDX) TO LOG-PRU-QUANTITY
025300                 DISPLAY WS-PRU-LOG-REC
025400             END-IF
025500         END-IF
025600     END-IF.
025700     PERFORM 3050-READ-ONE-PRICE-UPDATE.
025800*
025900*****************************************************************
026000*    6000-FIND-HOLDING - LOOKS UP PU-SYMBOL IN THE TABLE AND
026100*    LEAVES INV-IDX POINTING AT THE MATCH.  SUBSTITUTES FOR THE
026200*    OLD "READ QUOTE-FILE" RANDOM ACCESS AGAINST THE ISAM MASTER.
026300*****************************************************************
026400 6000-FIND-HOLDING.
026500     MOVE "N" TO WS-FOUND-SWITCH.
026600     IF INV-TABLE-COUNT > ZERO
026700         SET INV-IDX TO 1
026800         SEARCH INV-ENTRY
026900             AT END
027000                 MOVE "N" TO WS-FOUND-SWITCH
027100             WHEN INV-SYMBOL(INV-IDX) = PU-SYMBOL
027200                 MOVE "Y" TO WS-FOUND-SWITCH
027300         END-SEARCH
027400     END-IF.
027500*
027600*****************************************************************
027700*    8000-REWRITE-MASTER - FULL REPLACE OF THE INVESTMENT
027800*    MASTER FROM THE IN-MEMORY TABLE, SAME LAYOUT, IN TABLE
027900*    ORDER.
028000*****************************************************************
028100 8000-REWRITE-MASTER.
028200     OPEN OUTPUT INVESTMENT-MASTER.
028300     IF MST-STATUS-1 NOT = "0"
028400         MOVE "OPEN-MST-O" TO LOG-ERR-ROUTINE
028500         MOVE MST-STATUS-1 TO LOG-ERR-STATUS
028600         PERFORM 9600-WRITE-LOG-ERR
028700         GO TO 8000-EXIT.
028800     MOVE ZERO TO WS-MASTER-RECORD-COUNT.
028900     IF INV-TABLE-COUNT > ZERO
029000         PERFORM 8100-WRITE-ONE-MASTER-REC
029100             VARYING INV-IDX FROM 1 BY 1
029200             UNTIL INV-IDX > INV-TABLE-COUNT
029300     END-IF.
029400     CLOSE INVESTMENT-MASTER.
029500 8000-EXIT.
029600     EXIT.
029700*
029800 8100-WRITE-ONE-MASTER-REC.
029900     MOVE SPACE TO FILE-MST-REC.
030000     MOVE INV-TYPE-CODE(INV-IDX)  TO FILE-MST-TYPE-CODE.
030100     MOVE INV-SYMBOL(INV-IDX)     TO FILE-MST-SYMBOL.
030200     MOVE INV-NAME(INV-IDX)       TO FILE-MST-NAME.
030300     MOVE INV-QUANTITY(INV-IDX)   TO FILE-MST-QUANTITY.
030400     MOVE INV-PRICE(INV-IDX)      TO FILE-MST-PRICE.
030500     MOVE INV-BOOK-VALUE(INV-IDX) TO FILE-MST-BOOK-VALUE.
030600     WRITE FILE-MST-REC.
030700     IF MST-STATUS-1 NOT = "0"
030800         MOVE "WRITE-MST " TO LOG-ERR-ROUTINE
030900         MOVE MST-STATUS-1 TO LOG-ERR-STATUS
031000         PERFORM 9600-WRITE-LOG-ERR
031100     ELSE
031200         ADD 1 TO WS-MASTER-RECORD-COUNT
031300     END-IF.
031400*
031500*****************************************************************
031600*    9000-WRITE-RUN-SUMMARY - END OF JOB CONTROL TOTALS.
031700*****************************************************************
031800 9000-WRITE-RUN-SUMMARY.
031900     DISPLAY "PRICEUPD RUN SUMMARY -- RUN DATE " WS-RUN-YYYYMMDD.
032000     DISPLAY "  PRICES APPLIED    " WS-APPLIED-COUNT.
032100     DISPLAY "  PRICES SKIPPED    " WS-SKIPPED-COUNT.
032200     DISPLAY "  HOLDINGS ON FILE  " WS-MASTER-RECORD-COUNT.
032300 9000-EXIT.
032400     EXIT.
032500*
032600*****************************************************************
032700*    9500/9600 - RUN LOG WRITERS, DISPLAYED TO SYSOUT IN PLACE
032800*    OF THE OLD CALL "USERLOG" TO THE TUXEDO USER LOG SERVICE.
032900*****************************************************************
033000 9500-WRITE-LOG.
033100     DISPLAY WS-LOG-MSG.
033200*
033300 9600-WRITE-LOG-ERR.
033400     DISPLAY WS-LOG-MSG-ERR.
