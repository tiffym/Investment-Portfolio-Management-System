000100*****************************************************************
000200*
000300*   PORTRPT  --  GAIN REPORT LINE LAYOUT
000400*
000500*   ONE PRINT LINE PER HOLDING PLUS A FINAL TOTAL LINE, WRITTEN
000600*   BY GAINRPT TO GAIN-REPORT-OUT.  KEPT AS A COPYBOOK SO THE
000700*   LINE LAYOUT AND THE EDIT PICTURES STAY IN ONE PLACE.
000800*
000900*   CHANGED  BY         TICKET    WHAT
001000*   -------- ---------- --------- -----------------------------
001100*   05/11/88 R PELLETR  INIT      ORIGINAL LAYOUT
001200*****************************************************************
001300    05  RPT-NAME                  PIC X(40).
001400    05  FILLER                    PIC X(02)   VALUE SPACE.
001500    05  RPT-SYMBOL                PIC X(10).
001600    05  FILLER                    PIC X(02)   VALUE SPACE.
001700    05  RPT-GAIN                  PIC -9(8)V99.
001800    05  FILLER                    PIC X(02)   VALUE SPACE.
001900    05  RPT-TOTAL                 PIC -9(9)V99.
002000    05  FILLER                    PIC X(13)   VALUE SPACE.
