000100*****************************************************************
000200*
000300*    (C) 1988, 2000  CRESCENT TRUST DATA CENTER.  ALL RIGHTS
000400*    RESERVED.  PROPRIETARY - NOT FOR DISTRIBUTION OUTSIDE THE
000500*    CRESCENT TRUST DATA PROCESSING DIVISION.
000600*
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.   PORTSRCH.
000900 AUTHOR.       R PELLETIER.
001000 INSTALLATION. CRESCENT TRUST DATA CENTER.
001100 DATE-WRITTEN. JUNE 3 1988.
001200 DATE-COMPILED.
001300 SECURITY.     CRESCENT TRUST INTERNAL USE ONLY.
001400*
001500*****************************************************************
001600*    CHANGE LOG
001700*    ----------
001800*    DATE     BY          TICKET     DESCRIPTION
001900*    -------- ----------- ---------- -----------------------------
002000*    06/03/88 R PELLETR   INIT       ORIGINAL PROGRAM.  SCANS THE
002100*                                    PORTFOLIO MASTER INDEXED FILE
002200*                                    (CUST.IT STYLE SEQUENTIAL
002300*                                    SCAN) FOR HOLDINGS MATCHING AN
002400*                                    OPERATOR-SUBMITTED SYMBOL,
002500*                                    NAME KEYWORD, OR PRICE RANGE.
002600*    09/02/91 D STRAUSS   CR-1140    WIDENED BOOK VALUE FIELD TO
002700*                                    9(9)V99 TO MATCH TRANPOST.
002800*    02/09/99 T OKONKWO   Y2K-004    REVIEWED FOR CENTURY ROLLOVER.
002900*                                    NO DATE FIELDS IN THIS STEP -
003000*                                    NO CHANGE REQUIRED.
003100*    02/09/99 T OKONKWO   CNV-2210   MASTER CONVERTED FROM INDEXED
003200*                                    (ISAM) ACCESS TO A LOAD-ONCE,
003300*                                    IN-MEMORY TABLE - THE NEW
003400*                                    HARDWARE HAS NO ISAM SUPPORT.
003500*                                    SEE PORTTBL COPYBOOK.
003600*    07/30/01 T OKONKWO   CR-2640    ADDED RUN CONTROL TOTALS LINE
003700*                                    AT END OF JOB (SCANNED, MATCHED).
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-4341.
004200 OBJECT-COMPUTER. IBM-4341.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT INVESTMENT-MASTER ASSIGN TO "INVMAST"
004900         ORGANIZATION IS SEQUENTIAL
005000         STATUS MST-FILE-STATUS.
005100     SELECT SEARCH-CTL-IN ASSIGN TO "SEARCTL"
005200         ORGANIZATION IS SEQUENTIAL
005300         STATUS CTL-FILE-STATUS.
005400     SELECT SEARCH-RESULTS-OUT ASSIGN TO "SEARRSLT"
005500         ORGANIZATION IS SEQUENTIAL
005600         STATUS RES-FILE-STATUS.
005700*
005800 DATA DIVISION.
005900 FILE SECTION.
006000*
006100 FD  INVESTMENT-MASTER; RECORD 100.
006200 01  FILE-MST-REC.
006300     COPY PORTMAST REPLACING LEADING ==INV-== BY ==FILE-MST-==.
006400*
006500 FD  SEARCH-CTL-IN; RECORD 80.
006600 01  FILE-CTL-REC.
006700     COPY PORTSCH REPLACING LEADING ==SRCH-== BY ==FILE-CTL-==.
006800*
006900 FD  SEARCH-RESULTS-OUT; RECORD 100.
007000 01  FILE-RES-REC.
007100     COPY PORTMAST REPLACING LEADING ==INV-== BY ==FILE-RES-==.
007200*
007300 WORKING-STORAGE SECTION.
007400*****************************************************************
007500*    IN-MEMORY PORTFOLIO MASTER TABLE - REPLACES RANDOM ACCESS
007600*    TO AN INDEXED MASTER, SEE PORTTBL COPYBOOK BANNER.
007700*****************************************************************
007800 01  INV-MASTER-TABLE.
007900     COPY PORTTBL.
008000*
008100*****************************************************************
008200*    SEARCH FILTER CRITERIA FOR THIS RUN, READ FROM THE CONTROL
008300*    CARD AND UPPERCASED IN PLACE SO MATCHING IS CASE-INSENSITIVE.
008400*****************************************************************
008500 01  SRCH-REC.
008600     COPY PORTSCH.
008700*
008800*****************************************************************
008900*    NAME AND KEYWORD FILTER SPLIT INTO WHOLE-WORD TABLES FOR
009000*    THE ALL-KEYWORDS-MUST-MATCH TEST IN 5000-NAME-KEYWORD-MATCHES.
009100*    EIGHT WORDS COVERS ANY HOLDING NAME THIS SHOP HAS EVER
009200*    CARRIED; FIVE WORDS IS MORE KEYWORDS THAN AN OPERATOR HAS
009300*    EVER TYPED INTO THE SEARCH SCREEN.
009400*****************************************************************
009500 01  WS-NAME-UPPER                 PIC X(40).
009600 01  WS-NAME-WORD-TABLE.
009700     05  WS-NAME-WORDS OCCURS 8 TIMES
009800                 INDEXED BY NM-IDX  PIC X(20).
009900 01  WS-KEYWORD-WORD-TABLE.
010000     05  WS-KEYWORD-WORDS OCCURS 5 TIMES
010100                 INDEXED BY KW-IDX  PIC X(20).
010200 77  WS-KEYWORD-COUNT              PIC S9(3) COMP  VALUE ZERO.
010300*
010400 01  SWITCHES.
010500     05  WS-EOF-MST-SWITCH         PIC X       VALUE "N".
010600         88  EOF-MASTER-TABLE               VALUE "Y".
010700     05  WS-SYMBOL-MATCH-SWITCH    PIC X       VALUE "N".
010800         88  SYMBOL-MATCHES                  VALUE "Y".
010900     05  WS-NAME-MATCH-SWITCH      PIC X       VALUE "N".
011000         88  NAME-WORDS-MATCH                 VALUE "Y".
011100     05  WS-WORD-FOUND-SWITCH      PIC X       VALUE "N".
011200         88  WORD-WAS-FOUND                   VALUE "Y".
011300     05  WS-PRICE-MATCH-SWITCH     PIC X       VALUE "N".
011400         88  PRICE-IN-RANGE                   VALUE "Y".
011500     05  FILLER                    PIC X(05).
011600*
011700 01  WS-CONTROL-TOTALS.
011800     05  WS-SCANNED-COUNT          PIC S9(7) COMP  VALUE ZERO.
011900     05  WS-MATCHED-COUNT          PIC S9(7) COMP  VALUE ZERO.
012000     05  FILLER                    PIC X(06).
012100*
012200*****************************************************************
012300*    RUN DATE - TWO VIEWS OF THE SAME DATE VALUE (REDEFINES)
012400*****************************************************************
012500 01  WS-RUN-DATE-FIELDS.
012600     05  WS-RUN-YYYYMMDD           PIC 9(8)        VALUE ZERO.
012700 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-FIELDS.
012800     05  WS-RUN-CC                 PIC 99.
012900     05  WS-RUN-YY                 PIC 99.
013000     05  WS-RUN-MM                 PIC 99.
013100     05  WS-RUN-DD                 PIC 99.
013200*
013300*****************************************************************
013400*    EDITED VIEW USED ONLY WHEN FORMATTING THE RUN LOG - A
013500*    REDEFINE OF THE RAW PRICE, NEVER THE OTHER WAY AROUND.
013600*****************************************************************
013700 01  WS-LOG-PRICE-AREA.
013800     05  WS-LOG-PRICE              PIC 9(7)V99     VALUE ZERO.
013900 01  WS-LOG-PRICE-EDIT REDEFINES WS-LOG-PRICE-AREA.
014000     05  WS-LOG-PRICE-ED           PIC $$$$$$9.99.
014100*
014200 01  WS-LOG-QUANTITY-AREA.
014300     05  WS-LOG-QUANTITY           PIC 9(7)        VALUE ZERO.
014400 01  WS-LOG-QUANTITY-EDIT REDEFINES WS-LOG-QUANTITY-AREA.
014500     05  WS-LOG-QUANTITY-ED        PIC ZZZZZZ9.
014600*
014700*****************************************************************
014800*    RUN LOG MESSAGE RECORDS - DISPLAYED TO SYSOUT IN PLACE OF
014900*    THE OLD CALL "USERLOG" TO THE TUXEDO USER LOG SERVICE.
015000*****************************************************************
015100 01  WS-LOG-MSG.
015200     05  FILLER                    PIC X(11)  VALUE "PORTSRCH=>".
015300     05  LOG-MSG-TEXT              PIC X(60).
015400*
015500 01  WS-LOG-MSG-ERR.
015600     05  FILLER                    PIC X(14)  VALUE "PORTSRCH ERR=>".
015700     05  LOG-ERR-ROUTINE           PIC X(10).
015800     05  FILLER                    PIC X(16)  VALUE " FAILED STATUS=".
015900     05  LOG-ERR-STATUS            PIC X(02).
016000*
016100 01  WS-MATCH-LOG-REC.
016200     05  FILLER                    PIC X(09)  VALUE "MATCH =>".
016300     05  LOG-MATCH-SYMBOL          PIC X(10).
016400     05  FILLER                    PIC X(08)  VALUE " PRICE=>".
016500     05  LOG-MATCH-PRICE           PIC $$$$$$9.99.
016600     05  FILLER                    PIC X(11)  VALUE " QUANTITY=>".
016700     05  LOG-MATCH-QUANTITY        PIC ZZZZZZ9.
016800*
016900 01  MST-FILE-STATUS.
017000     05  MST-STATUS-1              PIC X.
017100     05  MST-STATUS-2              PIC X.
017200 01  CTL-FILE-STATUS.
017300     05  CTL-STATUS-1              PIC X.
017400     05  CTL-STATUS-2              PIC X.
017500 01  RES-FILE-STATUS.
017600     05  RES-STATUS-1              PIC X.
017700     05  RES-STATUS-2              PIC X.
017800*
017900 PROCEDURE DIVISION.
018000*
018100*****************************************************************
018200*    0000-MAIN-CONTROL - RUNS THE WHOLE SEARCH STEP: LOAD THE
018300*    MASTER, READ THE ONE-CARD FILTER, SCAN EVERY HOLDING IN
018400*    TABLE (LOAD) ORDER, WRITE THE CONTROL TOTALS.  READ ONLY -
018500*    THIS STEP NEVER REWRITES THE MASTER.
018600*****************************************************************
018700 0000-MAIN-CONTROL.
018800     ACCEPT WS-RUN-YYYYMMDD FROM DATE YYYYMMDD.
018900     PERFORM 2000-LOAD-MASTER-TABLE   THRU 2000-EXIT.
019000     PERFORM 2500-READ-CONTROL-CARD   THRU 2500-EXIT.
019100     PERFORM 3000-RUN-SEARCH          THRU 3000-EXIT.
019200     PERFORM 9000-WRITE-RUN-SUMMARY   THRU 9000-EXIT.
019300     STOP RUN.
019400*
019500*****************************************************************
019600*    2000-LOAD-MASTER-TABLE - READS THE FULL INVESTMENT MASTER
019700*    SEQUENTIALLY INTO INV-ENTRY, IN MASTER FILE ORDER.
019800*****************************************************************
019900 2000-LOAD-MASTER-TABLE.
020000     MOVE ZERO TO INV-TABLE-COUNT.
020100     OPEN INPUT INVESTMENT-MASTER.
020200     IF MST-STATUS-1 NOT = "0"
020300         MOVE "OPEN-MST-I" TO LOG-ERR-ROUTINE
020400         MOVE MST-STATUS-1 TO LOG-ERR-STATUS
020500         PERFORM 9600-WRITE-LOG-ERR
020600         GO TO 2000-EXIT.
020700     PERFORM 2100-READ-ONE-MASTER-REC.
020800     PERFORM 2200-ADD-TABLE-ENTRY
020900         UNTIL MST-STATUS-1 NOT = "0".
021000     CLOSE INVESTMENT-MASTER.
021100     MOVE "MASTER TABLE LOADED" TO LOG-MSG-TEXT.
021200     PERFORM 9500-WRITE-LOG.
021300 2000-EXIT.
021400     EXIT.
021500*
021600 2100-READ-ONE-MASTER-REC.
021700     READ INVESTMENT-MASTER.
021800*
021900 2200-ADD-TABLE-ENTRY.
022000     ADD 1 TO INV-TABLE-COUNT.
022100     SET INV-IDX TO INV-TABLE-COUNT.
022200     MOVE FILE-MST-TYPE-CODE  TO INV-TYPE-CODE(INV-IDX).
022300     MOVE FILE-MST-SYMBOL     TO INV-SYMBOL(INV-IDX).
022400     MOVE FILE-MST-NAME       TO INV-NAME(INV-IDX).
022500     MOVE FILE-MST-QUANTITY   TO INV-QUANTITY(INV-IDX).
022600     MOVE FILE-MST-PRICE      TO INV-PRICE(INV-IDX).
022700     MOVE FILE-MST-BOOK-VALUE TO INV-BOOK-VALUE(INV-IDX).
022800     PERFORM 2100-READ-ONE-MASTER-REC.
022900*
023000*****************************************************************
023100*    2500-READ-CONTROL-CARD - READS THE ONE SEARCH FILTER CARD
023200*    FOR THIS RUN AND UPPERCASES THE SYMBOL AND KEYWORD FILTERS
023300*    SO EVERY COMPARISON BELOW CAN BE A PLAIN EQUAL TEST.
023400*****************************************************************
023500 2500-READ-CONTROL-CARD.
023600     OPEN INPUT SEARCH-CTL-IN.
023700     IF CTL-STATUS-1 NOT = "0"
023800         MOVE "OPEN-CTL-I" TO LOG-ERR-ROUTINE
023900         MOVE CTL-STATUS-1 TO LOG-ERR-STATUS
024000         PERFORM 9600-WRITE-LOG-ERR
024100         GO TO 2500-EXIT.
024200     READ SEARCH-CTL-IN INTO SRCH-REC.
024300     CLOSE SEARCH-CTL-IN.
024400     INSPECT SRCH-SYMBOL-FILTER CONVERTING
024500         "abcdefghijklmnopqrstuvwxyz" TO
024600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024700     INSPECT SRCH-KEYWORD-FILTER CONVERTING
024800         "abcdefghijklmnopqrstuvwxyz" TO
024900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025000 2500-EXIT.
025100     EXIT.
025200*
025300*****************************************************************
025400*    3000-RUN-SEARCH - ONE PASS OVER THE MASTER TABLE, IN TABLE
025500*    (LOAD) ORDER, WRITING EVERY HOLDING THAT PASSES ALL THREE
025600*    FILTERS (SYMBOL, NAME KEYWORD, PRICE RANGE) TO
025700*    SEARCH-RESULTS-OUT.
025800*****************************************************************
025900 3000-RUN-SEARCH.
026000     OPEN OUTPUT SEARCH-RESULTS-OUT.
026100     IF RES-STATUS-1 NOT = "0"
026200         MOVE "OPEN-RES-O" TO LOG-ERR-ROUTINE
026300         MOVE RES-STATUS-1 TO LOG-ERR-STATUS
026400         PERFORM 9600-WRITE-LOG-ERR
026500         GO TO 3000-EXIT.
026600     IF INV-TABLE-COUNT > ZERO
026700         PERFORM 3100-EVALUATE-ONE-HOLDING
026800             VARYING INV-IDX FROM 1 BY 1
026900             UNTIL INV-IDX > INV-TABLE-COUNT
027000     END-IF.
027100     CLOSE SEARCH-RESULTS-OUT.
027200 3000-EXIT.
027300     EXIT.
027400*
027500*****************************************************************
027600*    3100-EVALUATE-ONE-HOLDING - TESTS ONE TABLE ENTRY AGAINST
027700*    ALL THREE FILTERS.  A HOLDING MATCHES ONLY IF ALL THREE
027800*    PASS - THE THREE TESTS ARE SHORT-CIRCUITED IN CHEAPEST-FIRST
027900*    ORDER (SYMBOL COMPARE, THEN PRICE COMPARE, THEN THE WORD
028000*    SPLITTING NEEDED FOR THE NAME KEYWORD TEST).
028100*****************************************************************
028200 3100-EVALUATE-ONE-HOLDING.
028300     ADD 1 TO WS-SCANNED-COUNT.
028400     PERFORM 4000-SYMBOL-MATCHES.
028500     IF SYMBOL-MATCHES
028600         PERFORM 6000-PRICE-RANGE-MATCHES
028700         IF PRICE-IN-RANGE
028800             PERFORM 5000-NAME-KEYWORD-MATCHES
028900             IF NAME-WORDS-MATCH
029000                 PERFORM 3200-WRITE-RESULT-LINE
029100             END-IF
029200         END-IF
029300     END-IF.
029400*
029500 3200-WRITE-RESULT-LINE.
029600     MOVE SPACE TO FILE-RES-REC.
029700     MOVE INV-TYPE-CODE(INV-IDX)  TO FILE-RES-TYPE-CODE.
029800     MOVE INV-SYMBOL(INV-IDX)     TO FILE-RES-SYMBOL.
029900     MOVE INV-NAME(INV-IDX)       TO FILE-RES-NAME.
030000     MOVE INV-QUANTITY(INV-IDX)   TO FILE-RES-QUANTITY.
030100     MOVE INV-PRICE(INV-IDX)      TO FILE-RES-PRICE.
030200     MOVE INV-BOOK-VALUE(INV-IDX) TO FILE-RES-BOOK-VALUE.
030300     WRITE FILE-RES-REC.
030400     IF RES-STATUS-1 NOT = "0"
030500         MOVE "WRITE-RES " TO LOG-ERR-ROUTINE
030600         MOVE RES-STATUS-1 TO LOG-ERR-STATUS
030700         PERFORM 9600-WRITE-LOG-ERR
030800     ELSE
030900         ADD 1 TO WS-MATCHED-COUNT
031000         MOVE INV-SYMBOL(INV-IDX)   TO LOG-MATCH-SYMBOL
031100         MOVE INV-PRICE(INV-IDX)    TO LOG-MATCH-PRICE
031200         MOVE INV-QUANTITY(INV-IDX) TO LOG-MATCH-QUANTITY
031300         DISPLAY WS-MATCH-LOG-REC
031400     END-IF.
031500*
031600*****************************************************************
031700*    4000-SYMBOL-MATCHES - A BLANK FILTER MATCHES EVERY SYMBOL,
031800*    OTHERWISE AN EXACT COMPARE (BOTH SIDES ARE ALREADY UPPER).
031900*****************************************************************
032000 4000-SYMBOL-MATCHES.
032100     IF SRCH-SYMBOL-FILTER = SPACE
032200         MOVE "Y" TO WS-SYMBOL-MATCH-SWITCH
032300     ELSE
032400         IF SRCH-SYMBOL-FILTER = INV-SYMBOL(INV-IDX)
032500             MOVE "Y" TO WS-SYMBOL-MATCH-SWITCH
032600         ELSE
032700             MOVE "N" TO WS-SYMBOL-MATCH-SWITCH
032800         END-IF
032900     END-IF.
033000*
033100*****************************************************************
033200*    5000-NAME-KEYWORD-MATCHES - A BLANK FILTER MATCHES EVERY
033300*    NAME.  OTHERWISE EVERY KEYWORD TOKEN MUST APPEAR AS A WHOLE
033400*    WORD IN THE HOLDING NAME - A SUBSTRING INSIDE A LONGER WORD
033500*    DOES NOT COUNT.
033600*****************************************************************
033700 5000-NAME-KEYWORD-MATCHES.
033800     IF SRCH-KEYWORD-FILTER = SPACE
033900         MOVE "Y" TO WS-NAME-MATCH-SWITCH
034000     ELSE
034100         PERFORM 5100-SPLIT-NAME-INTO-WORDS.
034200         PERFORM 5200-SPLIT-FILTER-INTO-WORDS.
034300         MOVE "Y" TO WS-NAME-MATCH-SWITCH.
034400         PERFORM 5300-CHECK-ONE-KEYWORD
034500             VARYING KW-IDX FROM 1 BY 1
034600             UNTIL KW-IDX > WS-KEYWORD-COUNT
034700             OR NOT NAME-WORDS-MATCH
034800     END-IF.
034900*
035000 5100-SPLIT-NAME-INTO-WORDS.
035100     MOVE SPACE TO WS-NAME-WORD-TABLE.
035200     MOVE INV-NAME(INV-IDX) TO WS-NAME-UPPER.
035300     INSPECT WS-NAME-UPPER CONVERTING
035400         "abcdefghijklmnopqrstuvwxyz" TO
035500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
035600     UNSTRING WS-NAME-UPPER DELIMITED BY ALL SPACE
035700         INTO WS-NAME-WORDS(1) WS-NAME-WORDS(2) WS-NAME-WORDS(3)
035800              WS-NAME-WORDS(4) WS-NAME-WORDS(5) WS-NAME-WORDS(6)
035900              WS-NAME-WORDS(7) WS-NAME-WORDS(8).
036000*
036100 5200-SPLIT-FILTER-INTO-WORDS.
036200     MOVE SPACE TO WS-KEYWORD-WORD-TABLE.
036300     MOVE ZERO TO WS-KEYWORD-COUNT.
036400     UNSTRING SRCH-KEYWORD-FILTER DELIMITED BY ALL SPACE
036500         INTO WS-KEYWORD-WORDS(1) WS-KEYWORD-WORDS(2)
036600              WS-KEYWORD-WORDS(3) WS-KEYWORD-WORDS(4)
036700              WS-KEYWORD-WORDS(5)
036800         TALLYING IN WS-KEYWORD-COUNT.
036900*
037000*****************************************************************
037100*    5300-CHECK-ONE-KEYWORD - LOOKS UP ONE FILTER WORD IN THE
037200*    NAME WORD TABLE.  IF IT IS NOT THERE, THE WHOLE NAME TEST
037300*    FAILS FOR THIS HOLDING.
037400*****************************************************************
037500 5300-CHECK-ONE-KEYWORD.
037600     IF WS-KEYWORD-WORDS(KW-IDX) NOT = SPACE
037700         MOVE "N" TO WS-WORD-FOUND-SWITCH
037800         SET NM-IDX TO 1
037900         SEARCH WS-NAME-WORDS
038000             AT END
038100                 MOVE "N" TO WS-WORD-FOUND-SWITCH
038200             WHEN WS-NAME-WORDS(NM-IDX) = WS-KEYWORD-WORDS(KW-IDX)
038300                 MOVE "Y" TO WS-WORD-FOUND-SWITCH
038400         END-SEARCH
038500         IF NOT WORD-WAS-FOUND
038600             MOVE "N" TO WS-NAME-MATCH-SWITCH
038700         END-IF
038800     END-IF.
038900*
039000*****************************************************************
039100*    6000-PRICE-RANGE-MATCHES - FOUR COMBINATIONS OF THE LOW AND
039200*    HIGH BOUNDARY, ZERO MEANS THAT BOUNDARY IS NOT SET:
039300*    BOTH ZERO - ANY PRICE; LOW ONLY - PRICE >= LOW; HIGH ONLY -
039400*    PRICE <= HIGH; BOTH SET (EQUAL OR NOT) - PRICE BETWEEN THE
039500*    TWO, WHICH ALSO COVERS AN EXACT-PRICE FILTER WHEN LOW = HIGH.
039600*****************************************************************
039700 6000-PRICE-RANGE-MATCHES.
039800     MOVE "N" TO WS-PRICE-MATCH-SWITCH.
039900     IF SRCH-PRICE-LOW = ZERO AND SRCH-PRICE-HIGH = ZERO
040000         MOVE "Y" TO WS-PRICE-MATCH-SWITCH
040100     ELSE
040200         IF SRCH-PRICE-LOW > ZERO AND SRCH-PRICE-HIGH = ZERO
040300             IF INV-PRICE(INV-IDX) NOT < SRCH-PRICE-LOW
040400                 MOVE "Y" TO WS-PRICE-MATCH-SWITCH
040500             END-IF
040600         ELSE
040700             IF SRCH-PRICE-LOW = ZERO AND SRCH-PRICE-HIGH > ZERO
040800                 IF INV-PRICE(INV-IDX) NOT > SRCH-PRICE-HIGH
040900                     MOVE "Y" TO WS-PRICE-MATCH-SWITCH
041000                 END-IF
041100             ELSE
041200                 IF INV-PRICE(INV-IDX) NOT < SRCH-PRICE-LOW AND
041300                    INV-PRICE(INV-IDX) NOT > SRCH-PRICE-HIGH
041400                     MOVE "Y" TO WS-PRICE-MATCH-SWITCH
041500                 END-IF
041600             END-IF
041700         END-IF
041800     END-IF.
041900*
042000*****************************************************************
042100*    9000-WRITE-RUN-SUMMARY - END OF JOB CONTROL TOTALS.
042200*****************************************************************
042300 9000-WRITE-RUN-SUMMARY.
042400     DISPLAY "PORTSRCH RUN SUMMARY -- RUN DATE " WS-RUN-YYYYMMDD.
042500     DISPLAY "  HOLDINGS SCANNED  " WS-SCANNED-COUNT.
042600     DISPLAY "  HOLDINGS MATCHED  " WS-MATCHED-COUNT.
042700 9000-EXIT.
042800     EXIT.
042900*
043000*****************************************************************
043100*    9500/9600 - RUN LOG WRITERS, DISPLAYED TO SYSOUT IN PLACE
043200*    OF THE OLD CALL "USERLOG" TO THE TUXEDO USER LOG SERVICE.
043300*****************************************************************
043400 9500-WRITE-LOG.
043500     DISPLAY WS-LOG-MSG.
043600*
043700 9600-WRITE-LOG-ERR.
043800     DISPLAY WS-LOG-MSG-ERR.
