000100*****************************************************************
000200*
000300*    (C) 1988, 2000  CRESCENT TRUST DATA CENTER.  ALL RIGHTS
000400*    RESERVED.  PROPRIETARY - NOT FOR DISTRIBUTION OUTSIDE THE
000500*    CRESCENT TRUST DATA PROCESSING DIVISION.
000600*
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.   TRANPOST.
000900 AUTHOR.       R PELLETIER.
001000 INSTALLATION. CRESCENT TRUST DATA CENTER.
001100 DATE-WRITTEN. MARCH 14 1988.
001200 DATE-COMPILED.
001300 SECURITY.     CRESCENT TRUST INTERNAL USE ONLY.
001400*
001500*****************************************************************
001600*    CHANGE LOG
001700*    ----------
001800*    DATE     BY          TICKET     DESCRIPTION
001900*    -------- ----------- ---------- -----------------------------
002000*    03/14/88 R PELLETR   INIT       ORIGINAL PROGRAM.  POSTS BUY
002100*                                    AND SELL TRANSACTIONS AGAINST
002200*                                    THE PORTFOLIO MASTER INDEXED
002300*                                    FILE (CUST.IT STYLE ACCESS).
002400*    11/02/89 R PELLETR   CR-0761    ADDED MUTUAL FUND REDEMPTION
002500*                                    FEE ON SELL, FLAT $45.00.
002600*    09/02/91 D STRAUSS   CR-1140    WIDENED BOOK VALUE FIELD TO
002700*                                    9(9)V99 FOR LARGE LOTS.
002800*    06/21/93 D STRAUSS   CR-2209    TRANSACTION FILE NOW CARRIES
002900*                                    THE INVESTMENT TYPE CODE SO A
003000*                                    BUY OF A NEW SYMBOL NEED NOT
003100*                                    PROMPT THE OPERATOR.
003200*    02/09/99 T OKONKWO   Y2K-004    REVIEWED FOR CENTURY ROLLOVER.
003300*                                    RUN-DATE IS NOW CARRIED AS AN
003400*                                    8-DIGIT CENTURY DATE THROUGHOUT.
003500*    02/09/99 T OKONKWO   CNV-2210  MASTER CONVERTED FROM INDEXED
003600*                                    (ISAM) ACCESS TO A LOAD-ONCE,
003700*                                    IN-MEMORY TABLE WITH SEARCH -
003800*                                    THE NEW HARDWARE HAS NO ISAM
003900*                                    SUPPORT.  SEE PORTTBL COPYBOOK.
004000*    07/30/01 T OKONKWO   CR-2640    ADDED RUN CONTROL TOTALS LINE
004100*                                    AT END OF JOB (BUYS, SELLS,
004200*                                    REJECTS, TOTAL SELL PROCEEDS).
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-4341.
004700 OBJECT-COMPUTER. IBM-4341.
004800 SPECIAL-NAMES.
004900     CLASS SYMBOL-CHARACTERS IS "A" THRU "Z", "0" THRU "9", " ".
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT INVESTMENT-MASTER ASSIGN TO "INVMAST"
005400         ORGANIZATION IS SEQUENTIAL
005500         STATUS MST-FILE-STATUS.
005600     SELECT TRANSACTION-IN ASSIGN TO "TRANSIN"
005700         ORGANIZATION IS SEQUENTIAL
005800         STATUS TRN-FILE-STATUS.
005900*
006000 DATA DIVISION.
006100 FILE SECTION.
006200*
006300 FD  INVESTMENT-MASTER; RECORD 100.
006400 01  FILE-MST-REC.
006500     COPY PORTMAST REPLACING LEADING ==INV-== BY ==FILE-MST-==.
006600*
006700 FD  TRANSACTION-IN; RECORD 87.
006800 01  FILE-TRN-REC.
006900     COPY PORTTRN REPLACING LEADING ==TXN-== BY ==FILE-TRN-==.
007000*
007100 WORKING-STORAGE SECTION.
007200*****************************************************************
007300*    IN-MEMORY PORTFOLIO MASTER TABLE - REPLACES RANDOM ACCESS
007400*    TO AN INDEXED MASTER, SEE PORTTBL COPYBOOK BANNER.
007500*****************************************************************
007600 01  INV-MASTER-TABLE.
007700     COPY PORTTBL.
007800*
007900*****************************************************************
008000*    CURRENT TRANSACTION WORKING RECORD
008100*****************************************************************
008200 01  TRN-REC.
008300     COPY PORTTRN.
008400*
008500 01  SWITCHES.
008600     05  WS-EOF-TRN-SWITCH         PIC X       VALUE "N".
008700         88  EOF-TRANSACTIONS              VALUE "Y".
008800     05  WS-FOUND-SWITCH           PIC X       VALUE "N".
008900         88  HOLDING-WAS-FOUND              VALUE "Y".
009000     05  WS-VALID-SWITCH           PIC X       VALUE "Y".
009100         88  TXN-IS-VALID                    VALUE "Y".
009200     05  FILLER                    PIC X(05).
009300*
009400 77  WS-STOCK-COMMISSION           PIC 9(2)V99  VALUE 9.99.
009500 77  WS-FUND-REDEMPTION-FEE        PIC 9(3)V99  VALUE 45.00.
009600 77  WS-ABEND-SWITCH               PIC X        VALUE "N".
009700*
009800 01  WS-CONTROL-TOTALS.
009900     05  WS-BUY-COUNT              PIC S9(7) COMP  VALUE ZERO.
010000     05  WS-SELL-COUNT             PIC S9(7) COMP  VALUE ZERO.
010100     05  WS-REJECT-COUNT           PIC S9(7) COMP  VALUE ZERO.
010200     05  WS-MASTER-RECORD-COUNT    PIC S9(7) COMP  VALUE ZERO.
010300     05  WS-TOTAL-SELL-PROCEEDS    PIC S9(9)V99    VALUE ZERO.
010400     05  FILLER                    PIC X(04).
010500*
010600 01  WS-WORK-AMOUNTS.
010700     05  WS-NEW-QUANTITY           PIC S9(7)       VALUE ZERO.
010800     05  WS-BOOK-VALUE-PER-SHARE   PIC S9(7)V9999  VALUE ZERO.
010900     05  WS-PROCEEDS               PIC S9(9)V99    VALUE ZERO.
011000     05  WS-NEW-BOOK-VALUE         PIC S9(9)V99    VALUE ZERO.
011100     05  FILLER                    PIC X(06).
011200*
011300*****************************************************************
011400*    RUN DATE - TWO VIEWS OF THE SAME DATE VALUE (REDEFINES)
011500*****************************************************************
011600 01  WS-RUN-DATE-FIELDS.
011700     05  WS-RUN-YYYYMMDD           PIC 9(8)        VALUE ZERO.
011800 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-FIELDS.
011900     05  WS-RUN-CC                 PIC 99.
012000     05  WS-RUN-YY                 PIC 99.
012100     05  WS-RUN-MM                 PIC 99.
012200     05  WS-RUN-DD                 PIC 99.
012300*
012400*****************************************************************
012500*    EDITED VIEWS USED ONLY WHEN FORMATTING THE RUN LOG -
012600*    REDEFINE THE RAW WORK AMOUNT, NEVER THE OTHER WAY AROUND.
012700*****************************************************************
012800 01  WS-LOG-AMOUNT-AREA.
012900     05  WS-LOG-AMOUNT             PIC S9(9)V99    VALUE ZERO.
013000 01  WS-LOG-AMOUNT-EDIT REDEFINES WS-LOG-AMOUNT-AREA.
013100     05  WS-LOG-AMOUNT-ED          PIC $$$$$$$9.99-.
013200*
013300 01  WS-LOG-QUANTITY-AREA.
013400     05  WS-LOG-QUANTITY           PIC 9(7)        VALUE ZERO.
013500 01  WS-LOG-QUANTITY-EDIT REDEFINES WS-LOG-QUANTITY-AREA.
013600     05  WS-LOG-QUANTITY-ED        PIC ZZZZZZ9.
013700*
013800*****************************************************************
013900*    RUN LOG MESSAGE RECORDS - DISPLAYED TO SYSOUT.  LAID OUT
014000*    THE SAME WAY THE OLD TUXEDO SERVICES BUILT A USERLOG
014100*    RECORD - A FIXED TAG FOLLOWED BY THE VARIABLE PART.
014200*****************************************************************
014300 01  WS-LOG-MSG.
014400     05  FILLER                    PIC X(10)  VALUE "TRANPOST =>".
014500     05  LOG-MSG-TEXT              PIC X(60).
014600*
014700 01  WS-LOG-MSG-ERR.
014800     05  FILLER                    PIC X(14)  VALUE "TRANPOST ERR=>".
014900     05  LOG-ERR-ROUTINE           PIC X(10).
015000     05  FILLER                    PIC X(16)  VALUE " FAILED STATUS=".
015100     05  LOG-ERR-STATUS            PIC X(02).
015200*
015300 01  WS-TXN-LOG-REC.
015400     05  FILLER                    PIC X(08)  VALUE "TRANS =>".
015500     05  LOG-TXN-TYPE              PIC X(04).
015600     05  FILLER                    PIC X(10)  VALUE " SYMBOL =>".
015700     05  LOG-TXN-SYMBOL            PIC X(10).
015800     05  FILLER                    PIC X(11)  VALUE " QUANTITY=>".
015900     05  LOG-TXN-QUANTITY          PIC ZZZZZZ9.
016000     05  FILLER                    PIC X(08)  VALUE " PRICE=>".
016100     05  LOG-TXN-PRICE             PIC $$$$$9.99.
016200*
016300 01  MST-FILE-STATUS.
016400     05  MST-STATUS-1              PIC X.
016500     05  MST-STATUS-2              PIC X.
016600 01  TRN-FILE-STATUS.
016700     05  TRN-STATUS-1              PIC X.
016800     05  TRN-STATUS-2              PIC X.
016900*
017000 PROCEDURE DIVISION.
017100*
017200*****************************************************************
017300*    0000-MAIN-CONTROL - RUNS THE WHOLE TRANSACTION POSTING
017400*    STEP: LOAD THE MASTER, POST EVERY TRANSACTION IN FILE
017500*    ORDER, REWRITE THE MASTER, WRITE THE CONTROL TOTALS.
017600*****************************************************************
017700 0000-MAIN-CONTROL.
017800     ACCEPT WS-RUN-YYYYMMDD FROM DATE YYYYMMDD.
017900     PERFORM 2000-LOAD-MASTER-TABLE    THRU 2000-EXIT.
018000     PERFORM 3000-PROCESS-TRANSACTIONS THRU 3000-EXIT.
018100     PERFORM 8000-REWRITE-MASTER       THRU 8000-EXIT.
018200     PERFORM 9000-WRITE-RUN-SUMMARY    THRU 9000-EXIT.
018300     STOP RUN.
018400*
018500*****************************************************************
018600*    2000-LOAD-MASTER-TABLE - READS THE FULL INVESTMENT MASTER
018700*    SEQUENTIALLY INTO INV-ENTRY, KEYED BY SYMBOL FOR SEARCH.
018800*****************************************************************
018900 2000-LOAD-MASTER-TABLE.
019000     MOVE ZERO TO INV-TABLE-COUNT.
019100     OPEN INPUT INVESTMENT-MASTER.
019200     IF MST-STATUS-1 NOT = "0"
019300         MOVE "OPEN-MST-I" TO LOG-ERR-ROUTINE
019400         MOVE MST-STATUS-1 TO LOG-ERR-STATUS
019500         PERFORM 9600-WRITE-LOG-ERR
019600         GO TO 2000-EXIT.
019700     PERFORM 2100-READ-ONE-MASTER-REC.
019800     PERFORM 2200-ADD-TABLE-ENTRY
019900         UNTIL MST-STATUS-1 NOT = "0".
020000     CLOSE INVESTMENT-MASTER.
020100     MOVE "MASTER TABLE LOADED" TO LOG-MSG-TEXT.
020200     PERFORM 9500-WRITE-LOG.
020300 2000-EXIT.
020400     EXIT.
020500*
020600 2100-READ-ONE-MASTER-REC.
020700     READ INVESTMENT-MASTER.
020800*
020900 2200-ADD-TABLE-ENTRY.
021000     ADD 1 TO INV-TABLE-COUNT.
021100     SET INV-IDX TO INV-TABLE-COUNT.
021200     MOVE FILE-MST-TYPE-CODE  TO INV-TYPE-CODE(INV-IDX).
021300     MOVE FILE-MST-SYMBOL     TO INV-SYMBOL(INV-IDX).
021400     MOVE FILE-MST-NAME       TO INV-NAME(INV-IDX).
021500     MOVE FILE-MST-QUANTITY   TO INV-QUANTITY(INV-IDX).
021600     MOVE FILE-MST-PRICE      TO INV-PRICE(INV-IDX).
021700     MOVE FILE-MST-BOOK-VALUE TO INV-BOOK-VALUE(INV-IDX).
021800     PERFORM 2100-READ-ONE-MASTER-REC.
021900*
022000*****************************************************************
022100*    3000-PROCESS-TRANSACTIONS - ONE PASS OVER TRANSACTION-IN,
022200*    IN FILE ORDER, DISPATCHING EACH RECORD TO BUY OR SELL.
022300*****************************************************************
022400 3000-PROCESS-TRANSACTIONS.
022500     OPEN INPUT TRANSACTION-IN.
022600     IF TRN-STATUS-1 NOT = "0"
022700         MOVE "OPEN-TRN-I" TO LOG-ERR-ROUTINE
022800         MOVE TRN-STATUS-1 TO LOG-ERR-STATUS
022900         PERFORM 9600-WRITE-LOG-ERR
023000         GO TO 3000-EXIT.
023100     PERFORM 3050-READ-ONE-TRANSACTION.
023200     PERFORM 3100-EDIT-TRANSACTION
023300         UNTIL EOF-TRANSACTIONS.
023400     CLOSE TRANSACTION-IN.
023500 3000-EXIT.
023600     EXIT.
023700*
023800 3050-READ-ONE-TRANSACTION.
023900     READ TRANSACTION-IN INTO TRN-REC
024000         AT END
024100             MOVE "Y" TO WS-EOF-TRN-SWITCH.
024200*
024300*****************************************************************
024400*    3100-EDIT-TRANSACTION - SHARED VALIDATION FOR BUY AND SELL:
024500*    SYMBOL MUST BE UPPERCASE ALPHANUMERIC, NAME NON-BLANK ON A
024600*    BUY, QUANTITY AND PRICE BOTH GREATER THAN ZERO.  AN INVALID
024700*    TRANSACTION IS LOGGED AND COUNTED, THE RUN CONTINUES.
024800*****************************************************************
024900 3100-EDIT-TRANSACTION.
025000     MOVE "Y" TO WS-VALID-SWITCH.
025100     INSPECT TXN-SYMBOL CONVERTING
025200         "abcdefghijklmnopqrstuvwxyz" TO
025300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025400     IF TXN-SYMBOL = SPACE OR TXN-SYMBOL NOT IS SYMBOL-CHARACTERS
025500         MOVE "N" TO WS-VALID-SWITCH
025600         MOVE "Invalid symbol" TO LOG-MSG-TEXT
025700     END-IF.
025800     IF TXN-QUANTITY NOT > ZERO
025900         MOVE "N" TO WS-VALID-SWITCH
026000         MOVE "Invalid quantity" TO LOG-MSG-TEXT
026100     END-IF.
026200     IF TXN-PRICE NOT > ZERO
026300         MOVE "N" TO WS-VALID-SWITCH
026400         MOVE "Invalid price" TO LOG-MSG-TEXT
026500     END-IF.
026600     IF TXN-IS-BUY AND TXN-NAME = SPACE
026700         MOVE "N" TO WS-VALID-SWITCH
026800         MOVE "Invalid name" TO LOG-MSG-TEXT
026900     END-IF.
027000     IF NOT TXN-IS-VALID
027100         PERFORM 9500-WRITE-LOG
027200         ADD 1 TO WS-REJECT-COUNT
027300     ELSE
027400         PERFORM 6000-FIND-HOLDING
027500         IF TXN-IS-BUY
027600             PERFORM 4000-POST-BUY-TRANSACTION
027700         ELSE
027800             PERFORM 5000-POST-SELL-TRANSACTION
027900         END-IF
028000     END-IF.
028100     PERFORM 3050-READ-ONE-TRANSACTION.
028200*
028300*****************************************************************
028400*    4000-POST-BUY-TRANSACTION - ADDS TO AN EXISTING HOLDING OR
028500*    CREATES A NEW ONE.  STOCK CARRIES A FLAT $9.99 COMMISSION
028600*    ADDED TO BOOK VALUE ON EVERY BUY; MUTUAL FUND HAS NO FEE.
028700*****************************************************************
028800 4000-POST-BUY-TRANSACTION.
028900     IF HOLDING-WAS-FOUND
029000         PERFORM 4100-INCREASE-EXISTING-HOLDING
029100     ELSE
029200         PERFORM 4200-CREATE-NEW-HOLDING
029300     END-IF.
029400     ADD 1 TO WS-BUY-COUNT.
029500     MOVE TXN-TYPE     TO LOG-TXN-TYPE.
029600     MOVE TXN-SYMBOL   TO LOG-TXN-SYMBOL.
029700     MOVE TXN-QUANTITY TO LOG-TXN-QUANTITY.
029800     MOVE TXN-PRICE    TO LOG-TXN-PRICE.
029900     DISPLAY WS-TXN-LOG-REC.
030000*
030100 4100-INCREASE-EXISTING-HOLDING.
030200     ADD TXN-QUANTITY TO INV-QUANTITY(INV-IDX).
030300     IF INV-TYPE-STOCK(INV-IDX)
030400         COMPUTE INV-BOOK-VALUE(INV-IDX) ROUNDED MODE IS
030500                 NEAREST-AWAY-FROM-ZERO =
030600             INV-BOOK-VALUE(INV-IDX) +
030700             (TXN-QUANTITY * TXN-PRICE) + WS-STOCK-COMMISSION
030800     ELSE
030900         COMPUTE INV-BOOK-VALUE(INV-IDX) ROUNDED MODE IS
031000                 NEAREST-AWAY-FROM-ZERO =
031100             INV-BOOK-VALUE(INV-IDX) + (TXN-QUANTITY * TXN-PRICE)
031200     END-IF.
031300*
031400 4200-CREATE-NEW-HOLDING.
031500     ADD 1 TO INV-TABLE-COUNT.
031600     SET INV-IDX TO INV-TABLE-COUNT.
031700     MOVE TXN-INV-TYPE TO INV-TYPE-CODE(INV-IDX).
031800     MOVE TXN-SYMBOL   TO INV-SYMBOL(INV-IDX).
031900     MOVE TXN-NAME     TO INV-NAME(INV-IDX).
032000     MOVE TXN-QUANTITY TO INV-QUANTITY(INV-IDX).
032100     MOVE TXN-PRICE    TO INV-PRICE(INV-IDX).
032200     IF INV-TYPE-STOCK(INV-IDX)
032300         COMPUTE INV-BOOK-VALUE(INV-IDX) ROUNDED MODE IS
032400                 NEAREST-AWAY-FROM-ZERO =
032500             (TXN-QUANTITY * TXN-PRICE) + WS-STOCK-COMMISSION
032600     ELSE
032700         COMPUTE INV-BOOK-VALUE(INV-IDX) ROUNDED MODE IS
032800                 NEAREST-AWAY-FROM-ZERO =
032900             TXN-QUANTITY * TXN-PRICE
033000     END-IF.
033100*
033200*****************************************************************
033300*    5000-POST-SELL-TRANSACTION - REJECTS AN UNKNOWN SYMBOL OR
033400*    AN OVERSELL, OTHERWISE PRORATES BOOK VALUE DOWN BY THE
033500*    FRACTION OF THE HOLDING SOLD AND DEDUCTS THE COMMISSION OR
033600*    REDEMPTION FEE FROM PROCEEDS, NOT FROM BOOK VALUE.
033700*****************************************************************
033800 5000-POST-SELL-TRANSACTION.
033900     IF NOT HOLDING-WAS-FOUND
034000         MOVE "Symbol not on file - sell rejected" TO LOG-MSG-TEXT
034100         PERFORM 9500-WRITE-LOG
034200         ADD 1 TO WS-REJECT-COUNT
034300     ELSE
034400         IF TXN-QUANTITY > INV-QUANTITY(INV-IDX)
034500             MOVE "Insufficient quantity - sell rejected"
034600                 TO LOG-MSG-TEXT
034700             PERFORM 9500-WRITE-LOG
034800             ADD 1 TO WS-REJECT-COUNT
034900         ELSE
035000             PERFORM 5100-COMPUTE-SELL-AMOUNTS
035100             PERFORM 5200-UPDATE-OR-REMOVE-HOLDING
035200             ADD 1 TO WS-SELL-COUNT
035300             ADD WS-PROCEEDS TO WS-TOTAL-SELL-PROCEEDS
035400             MOVE TXN-TYPE     TO LOG-TXN-TYPE
035500             MOVE TXN-SYMBOL   TO LOG-TXN-SYMBOL
035600             MOVE TXN-QUANTITY TO LOG-TXN-QUANTITY
035700             MOVE TXN-PRICE    TO LOG-TXN-PRICE
035800             DISPLAY WS-TXN-LOG-REC
035900         END-IF
036000     END-IF.
036100*
036200 5100-COMPUTE-SELL-AMOUNTS.
036300     IF INV-TYPE-STOCK(INV-IDX)
036400         COMPUTE WS-PROCEEDS ROUNDED MODE IS NEAREST-AWAY-FROM-ZERO =
036500             (TXN-QUANTITY * TXN-PRICE) - WS-STOCK-COMMISSION
036600     ELSE
036700         COMPUTE WS-PROCEEDS ROUNDED MODE IS NEAREST-AWAY-FROM-ZERO =
036800             (TXN-QUANTITY * TXN-PRICE) - WS-FUND-REDEMPTION-FEE
036900     END-IF.
037000     COMPUTE WS-BOOK-VALUE-PER-SHARE ROUNDED MODE IS
037100             NEAREST-AWAY-FROM-ZERO =
037200         INV-BOOK-VALUE(INV-IDX) / INV-QUANTITY(INV-IDX).
037300     COMPUTE WS-NEW-BOOK-VALUE ROUNDED MODE IS
037400             NEAREST-AWAY-FROM-ZERO =
037500         INV-BOOK-VALUE(INV-IDX) -
037600             (WS-BOOK-VALUE-PER-SHARE * TXN-QUANTITY).
037700     COMPUTE WS-NEW-QUANTITY =
037800         INV-QUANTITY(INV-IDX) - TXN-QUANTITY.
037900*
038000 5200-UPDATE-OR-REMOVE-HOLDING.
038100     IF WS-NEW-QUANTITY = ZERO
038200         PERFORM 5300-REMOVE-HOLDING
038300     ELSE
038400         MOVE WS-NEW-QUANTITY   TO INV-QUANTITY(INV-IDX)
038500         MOVE WS-NEW-BOOK-VALUE TO INV-BOOK-VALUE(INV-IDX)
038600     END-IF.
038700*
038800*****************************************************************
038900*    5300-REMOVE-HOLDING - A SELL THAT LIQUIDATES A HOLDING
039000*    ENTIRELY.  THE LAST TABLE ENTRY IS SLID INTO THE REMOVED
039100*    SLOT AND THE COUNT IS DECREASED - ORDER OF THE SURVIVING
039200*    HOLDINGS OTHERWISE DOES NOT MATTER FOR THIS STEP.
039300*****************************************************************
039400 5300-REMOVE-HOLDING.
039500     IF INV-IDX NOT = INV-TABLE-COUNT
039600         MOVE INV-ENTRY(INV-TABLE-COUNT) TO INV-ENTRY(INV-IDX)
039700     END-IF.
039800     SUBTRACT 1 FROM INV-TABLE-COUNT.
039900*
040000*****************************************************************
040100*    6000-FIND-HOLDING - LOOKS UP TXN-SYMBOL IN THE TABLE AND
040200*    LEAVES INV-IDX POINTING AT THE MATCH.  SUBSTITUTES FOR THE
040300*    OLD "READ CUST-FILE" RANDOM ACCESS AGAINST THE ISAM MASTER.
040400*****************************************************************
040500 6000-FIND-HOLDING.
040600     MOVE "N" TO WS-FOUND-SWITCH.
040700     IF INV-TABLE-COUNT > ZERO
040800         SET INV-IDX TO 1
040900         SEARCH INV-ENTRY
041000             AT END
041100                 MOVE "N" TO WS-FOUND-SWITCH
041200             WHEN INV-SYMBOL(INV-IDX) = TXN-SYMBOL
041300                 MOVE "Y" TO WS-FOUND-SWITCH
041400         END-SEARCH
041500     END-IF.
041600*
041700*****************************************************************
041800*    8000-REWRITE-MASTER - FULL REPLACE OF THE INVESTMENT
041900*    MASTER FROM THE IN-MEMORY TABLE, SAME LAYOUT, IN TABLE
042000*    ORDER.
042100*****************************************************************
042200 8000-REWRITE-MASTER.
042300     OPEN OUTPUT INVESTMENT-MASTER.
042400     IF MST-STATUS-1 NOT = "0"
042500         MOVE "OPEN-MST-O" TO LOG-ERR-ROUTINE
042600         MOVE MST-STATUS-1 TO LOG-ERR-STATUS
042700         PERFORM 9600-WRITE-LOG-ERR
042800         GO TO 8000-EXIT.
042900     MOVE ZERO TO WS-MASTER-RECORD-COUNT.
043000     IF INV-TABLE-COUNT > ZERO
043100         PERFORM 8100-WRITE-ONE-MASTER-REC
043200             VARYING INV-IDX FROM 1 BY 1
043300             UNTIL INV-IDX > INV-TABLE-COUNT
043400     END-IF.
043500     CLOSE INVESTMENT-MASTER.
043600 8000-EXIT.
043700     EXIT.
043800*
043900 8100-WRITE-ONE-MASTER-REC.
044000     MOVE SPACE TO FILE-MST-REC.
044100     MOVE INV-TYPE-CODE(INV-IDX)  TO FILE-MST-TYPE-CODE.
044200     MOVE INV-SYMBOL(INV-IDX)     TO FILE-MST-SYMBOL.
044300     MOVE INV-NAME(INV-IDX)       TO FILE-MST-NAME.
044400     MOVE INV-QUANTITY(INV-IDX)   TO FILE-MST-QUANTITY.
044500     MOVE INV-PRICE(INV-IDX)      TO FILE-MST-PRICE.
044600     MOVE INV-BOOK-VALUE(INV-IDX) TO FILE-MST-BOOK-VALUE.
044700     WRITE FILE-MST-REC.
044800     IF MST-STATUS-1 NOT = "0"
044900         MOVE "WRITE-MST " TO LOG-ERR-ROUTINE
045000         MOVE MST-STATUS-1 TO LOG-ERR-STATUS
045100         PERFORM 9600-WRITE-LOG-ERR
045200     ELSE
045300         ADD 1 TO WS-MASTER-RECORD-COUNT
045400     END-IF.
045500*
045600*****************************************************************
045700*    9000-WRITE-RUN-SUMMARY - END OF JOB CONTROL TOTALS.
045800*****************************************************************
045900 9000-WRITE-RUN-SUMMARY.
046000     MOVE WS-TOTAL-SELL-PROCEEDS TO WS-LOG-AMOUNT.
046100     DISPLAY "TRANPOST RUN SUMMARY --".
046200     DISPLAY "  BUYS POSTED      " WS-BUY-COUNT.
046300     DISPLAY "  SELLS POSTED     " WS-SELL-COUNT.
046400     DISPLAY "  REJECTED         " WS-REJECT-COUNT.
046500     DISPLAY "  HOLDINGS ON FILE " WS-MASTER-RECORD-COUNT.
046600     DISPLAY "  TOTAL SELL PROCEEDS " WS-LOG-AMOUNT-ED.
046700 9000-EXIT.
046800     EXIT.
046900*
047000*****************************************************************
047100*    9500/9600 - RUN LOG WRITERS, DISPLAYED TO SYSOUT IN PLACE
047200*    OF THE OLD CALL "USERLOG" TO THE TUXEDO USER LOG SERVICE.
047300*****************************************************************
047400 9500-WRITE-LOG.
047500     DISPLAY WS-LOG-MSG.
047600*
047700 9600-WRITE-LOG-ERR.
047800     DISPLAY WS-LOG-MSG-ERR.
