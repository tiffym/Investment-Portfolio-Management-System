000100*****************************************************************
000200*
000300*    (C) 1988, 2000  CRESCENT TRUST DATA CENTER.  ALL RIGHTS
000400*    RESERVED.  PROPRIETARY - NOT FOR DISTRIBUTION OUTSIDE THE
000500*    CRESCENT TRUST DATA PROCESSING DIVISION.
000600*
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.   GAINRPT.
000900 AUTHOR.       R PELLETIER.
001000 INSTALLATION. CRESCENT TRUST DATA CENTER.
001100 DATE-WRITTEN. MAY 11 1988.
001200 DATE-COMPILED.
001300 SECURITY.     CRESCENT TRUST INTERNAL USE ONLY.
001400*
001500*****************************************************************
001600*    CHANGE LOG
001700*    ----------
001800*    DATE     BY          TICKET     DESCRIPTION
001900*    -------- ----------- ---------- -----------------------------
002000*    05/11/88 R PELLETR   INIT       ORIGINAL PROGRAM.  PRINTS
002100*                                    UNREALIZED GAIN PER HOLDING
002200*                                    FROM THE PORTFOLIO MASTER
002300*                                    INDEXED FILE (CUST.IT STYLE
002400*                                    SEQUENTIAL SCAN).
002500*    09/02/91 D STRAUSS   CR-1140    WIDENED BOOK VALUE FIELD TO
002600*                                    9(9)V99 TO MATCH TRANPOST.
002700*    02/09/99 T OKONKWO   Y2K-004    REVIEWED FOR CENTURY ROLLOVER.
002800*                                    RUN-DATE IS NOW CARRIED AS AN
002900*                                    8-DIGIT CENTURY DATE THROUGHOUT.
003000*    02/09/99 T OKONKWO   CNV-2210   MASTER CONVERTED FROM INDEXED
003100*                                    (ISAM) ACCESS TO A LOAD-ONCE,
003200*                                    IN-MEMORY TABLE - THE NEW
003300*                                    HARDWARE HAS NO ISAM SUPPORT.
003400*                                    SEE PORTTBL COPYBOOK.
003500*    07/30/01 T OKONKWO   CR-2640    ADDED RUN CONTROL TOTALS LINE
003600*                                    AT END OF JOB (HOLDINGS PRINTED,
003700*                                    TOTAL GAIN).
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-4341.
004200 OBJECT-COMPUTER. IBM-4341.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT INVESTMENT-MASTER ASSIGN TO "INVMAST"
004900         ORGANIZATION IS SEQUENTIAL
005000         STATUS MST-FILE-STATUS.
005100     SELECT GAIN-REPORT-OUT ASSIGN TO "GAINRPT"
005200         ORGANIZATION IS SEQUENTIAL
005300         STATUS RPT-FILE-STATUS.
005400*
005500 DATA DIVISION.
005600 FILE SECTION.
005700*
005800 FD  INVESTMENT-MASTER; RECORD 100.
005900 01  FILE-MST-REC.
006000     COPY PORTMAST REPLACING LEADING ==INV-== BY ==FILE-MST-==.
006100*
006200 FD  GAIN-REPORT-OUT; RECORD 92.
006300 01  FILE-RPT-REC.
006400     COPY PORTRPT REPLACING LEADING ==RPT-== BY ==FILE-RPT-==.
006500*
006600 WORKING-STORAGE SECTION.
006700*****************************************************************
006800*    IN-MEMORY PORTFOLIO MASTER TABLE - REPLACES RANDOM ACCESS
006900*    TO AN INDEXED MASTER, SEE PORTTBL COPYBOOK BANNER.
007000*****************************************************************
007100 01  INV-MASTER-TABLE.
007200     COPY PORTTBL.
007300*
007400*****************************************************************
007500*    ONE GAIN REPORT LINE, BUILT HERE AND MOVED TO THE FD RECORD
007600*    BEFORE EACH WRITE.
007700*****************************************************************
007800 01  RPT-REC.
007900     COPY PORTRPT.
008000*
008100 01  WS-CONTROL-TOTALS.
008200     05  WS-LINE-COUNT             PIC S9(7) COMP  VALUE ZERO.
008300     05  FILLER                    PIC X(06).
008400*
008500 01  WS-WORK-AMOUNTS.
008600     05  WS-MARKET-VALUE           PIC S9(9)V99    VALUE ZERO.
008700     05  WS-HOLDING-GAIN           PIC S9(8)V99    VALUE ZERO.
008800     05  WS-TOTAL-GAIN             PIC S9(9)V99    VALUE ZERO.
008900     05  FILLER                    PIC X(05).
009000*
009100*****************************************************************
009200*    RUN DATE - TWO VIEWS OF THE SAME DATE VALUE (REDEFINES)
009300*****************************************************************
009400 01  WS-RUN-DATE-FIELDS.
009500     05  WS-RUN-YYYYMMDD           PIC 9(8)        VALUE ZERO.
009600 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-FIELDS.
009700     05  WS-RUN-CC                 PIC 99.
009800     05  WS-RUN-YY                 PIC 99.
009900     05  WS-RUN-MM                 PIC 99.
010000     05  WS-RUN-DD                 PIC 99.
010100*
010200*****************************************************************
010300*    EDITED VIEWS USED ONLY WHEN FORMATTING THE RUN LOG -
010400*    REDEFINE THE RAW WORK AMOUNT, NEVER THE OTHER WAY AROUND.
010500*****************************************************************
010600 01  WS-LOG-AMOUNT-AREA.
010700     05  WS-LOG-AMOUNT             PIC S9(9)V99    VALUE ZERO.
010800 01  WS-LOG-AMOUNT-EDIT REDEFINES WS-LOG-AMOUNT-AREA.
010900     05  WS-LOG-AMOUNT-ED          PIC $$$$$$$9.99-.
011000*
011100 01  WS-LOG-GAIN-AREA.
011200     05  WS-LOG-GAIN               PIC S9(8)V99    VALUE ZERO.
011300 01  WS-LOG-GAIN-EDIT REDEFINES WS-LOG-GAIN-AREA.
011400     05  WS-LOG-GAIN-ED            PIC $$$$$$9.99-.
011500*
011600*****************************************************************
011700*    REPORT TOTAL LINE - BUILT SEPARATELY FROM THE PER-HOLDING
011800*    LINE SO THE WORD "TOTAL GAIN" CAN REPLACE THE SYMBOL AND
011900*    NAME COLUMNS ON THE LAST LINE WRITTEN TO GAIN-REPORT-OUT.
012000*****************************************************************
012100 01  WS-TOTAL-LINE.
012200     COPY PORTRPT REPLACING LEADING ==RPT-== BY ==WS-TOT-==.
012300*
012400*****************************************************************
012500*    RUN LOG MESSAGE RECORDS - DISPLAYED TO SYSOUT IN PLACE OF
012600*    THE OLD CALL "USERLOG" TO THE TUXEDO USER LOG SERVICE.
012700*****************************************************************
012800 01  WS-LOG-MSG.
012900     05  FILLER                    PIC X(11)  VALUE "GAINRPT=>".
013000     05  LOG-MSG-TEXT              PIC X(60).
013100*
013200 01  WS-LOG-MSG-ERR.
013300     05  FILLER                    PIC X(14)  VALUE "GAINRPT ERR=>".
013400     05  LOG-ERR-ROUTINE           PIC X(10).
013500     05  FILLER                    PIC X(16)  VALUE " FAILED STATUS=".
013600     05  LOG-ERR-STATUS            PIC X(02).
013700*
013800 01  WS-GAIN-LOG-REC.
013900     05  FILLER                    PIC X(08)  VALUE "GAIN =>".
014000     05  LOG-GAIN-SYMBOL           PIC X(10).
014100     05  FILLER                    PIC X(08)  VALUE " GAIN=>".
014200     05  LOG-GAIN-AMOUNT           PIC $$$$$$9.99-.
014300*
014400 01  MST-FILE-STATUS.
014500     05  MST-STATUS-1              PIC X.
014600     05  MST-STATUS-2              PIC X.
014700 01  RPT-FILE-STATUS.
014800     05  RPT-STATUS-1              PIC X.
014900     05  RPT-STATUS-2              PIC X.
015000*
015100 PROCEDURE DIVISION.
015200*
015300*****************************************************************
015400*    0000-MAIN-CONTROL - RUNS THE WHOLE GAIN REPORT STEP: LOAD
015500*    THE MASTER, PRINT ONE LINE PER HOLDING IN TABLE (LOAD) ORDER,
015600*    PRINT THE TOTAL GAIN LINE, WRITE THE CONTROL TOTALS.  THE
015700*    MASTER IS READ ONLY - THIS STEP NEVER REWRITES IT.
015800*****************************************************************
015900 0000-MAIN-CONTROL.
016000     ACCEPT WS-RUN-YYYYMMDD FROM DATE YYYYMMDD.
016100     PERFORM 2000-LOAD-MASTER-TABLE  THRU 2000-EXIT.
016200     PERFORM 3000-PRODUCE-GAIN-REPORT THRU 3000-EXIT.
016300     PERFORM 9000-WRITE-RUN-SUMMARY  THRU 9000-EXIT.
016400     STOP RUN.
016500*
016600*****************************************************************
016700*    2000-LOAD-MASTER-TABLE - READS THE FULL INVESTMENT MASTER
016800*    SEQUENTIALLY INTO INV-ENTRY, IN MASTER FILE ORDER.
016900*****************************************************************
017000 2000-LOAD-MASTER-TABLE.
017100     MOVE ZERO TO INV-TABLE-COUNT.
017200     OPEN INPUT INVESTMENT-MASTER.
017300     IF MST-STATUS-1 NOT = "0"
017400         MOVE "OPEN-MST-I" TO LOG-ERR-ROUTINE
017500         MOVE MST-STATUS-1 TO LOG-ERR-STATUS
017600         PERFORM 9600-WRITE-LOG-ERR
017700         GO TO 2000-EXIT.
017800     PERFORM 2100-READ-ONE-MASTER-REC.
017900     PERFORM 2200-ADD-TABLE-ENTRY
018000         UNTIL MST-STATUS-1 NOT = "0".
018100     CLOSE INVESTMENT-MASTER.
018200     MOVE "MASTER TABLE LOADED" TO LOG-MSG-TEXT.
018300     PERFORM 9500-WRITE-LOG.
018400 2000-EXIT.
018500     EXIT.
018600*
018700 2100-READ-ONE-MASTER-REC.
018800     READ INVESTMENT-MASTER.
018900*
019000 2200-ADD-TABLE-ENTRY.
019100     ADD 1 TO INV-TABLE-COUNT.
019200     SET INV-IDX TO INV-TABLE-COUNT.
019300     MOVE FILE-MST-TYPE-CODE  TO INV-TYPE-CODE(INV-IDX).
019400     MOVE FILE-MST-SYMBOL     TO INV-SYMBOL(INV-IDX).
019500     MOVE FILE-MST-NAME       TO INV-NAME(INV-IDX).
019600     MOVE FILE-MST-QUANTITY   TO INV-QUANTITY(INV-IDX).
019700     MOVE FILE-MST-PRICE      TO INV-PRICE(INV-IDX).
019800     MOVE FILE-MST-BOOK-VALUE TO INV-BOOK-VALUE(INV-IDX).
019900     PERFORM 2100-READ-ONE-MASTER-REC.
020000*
020100*****************************************************************
020200*    3000-PRODUCE-GAIN-REPORT - ONE PASS OVER THE MASTER TABLE,
020300*    IN TABLE (LOAD) ORDER, WRITING ONE LINE PER HOLDING, THEN
020400*    THE FINAL TOTAL GAIN LINE.
020500*****************************************************************
020600 3000-PRODUCE-GAIN-REPORT.
020700     OPEN OUTPUT GAIN-REPORT-OUT.
020800     IF RPT-STATUS-1 NOT = "0"
020900         MOVE "OPEN-RPT-O" TO LOG-ERR-ROUTINE
021000         MOVE RPT-STATUS-1 TO LOG-ERR-STATUS
021100         PERFORM 9600-WRITE-LOG-ERR
021200         GO TO 3000-EXIT.
021300     MOVE ZERO TO WS-TOTAL-GAIN.
021400     MOVE ZERO TO WS-LINE-COUNT.
021500     IF INV-TABLE-COUNT > ZERO
021600         PERFORM 3100-COMPUTE-HOLDING-GAIN
021700             VARYING INV-IDX FROM 1 BY 1
021800             UNTIL INV-IDX > INV-TABLE-COUNT
021900     END-IF.
022000     PERFORM 3900-WRITE-TOTAL-LINE.
022100     CLOSE GAIN-REPORT-OUT.
022200 3000-EXIT.
022300     EXIT.
022400*
022500*****************************************************************
022600*    3100-COMPUTE-HOLDING-GAIN - GAIN = (QUANTITY * PRICE) MINUS
022700*    BOOK VALUE, MATCHING THE GAIN RULE BELOW.  RUNNING TOTAL IS
022800*    KEPT ACROSS ALL HOLDINGS FOR THE FINAL TOTAL LINE.
022900*****************************************************************
023000 3100-COMPUTE-HOLDING-GAIN.
023100     COMPUTE WS-MARKET-VALUE ROUNDED MODE IS NEAREST-AWAY-FROM-ZERO =
023200         INV-QUANTITY(INV-IDX) * INV-PRICE(INV-IDX).
023300     COMPUTE WS-HOLDING-GAIN =
023400         WS-MARKET-VALUE - INV-BOOK-VALUE(INV-IDX).
023500     ADD WS-HOLDING-GAIN TO WS-TOTAL-GAIN.
023600     PERFORM 3200-WRITE-GAIN-LINE.
023700*
023800*****************************************************************
023900*    3200-WRITE-GAIN-LINE - ONE DETAIL LINE PER HOLDING.  THE
024000*    RUNNING TOTAL SO FAR IS CARRIED IN RPT-TOTAL ON EVERY LINE,
024100*    NOT JUST THE LAST ONE, SO THE REPORT CAN BE SPOT-CHECKED
024200*    PARTWAY THROUGH WITHOUT WAITING FOR THE FINAL LINE.
024300*****************************************************************
024400 3200-WRITE-GAIN-LINE.
024500     MOVE SPACE TO RPT-REC.
024600     MOVE INV-NAME(INV-IDX)   TO RPT-NAME.
024700     MOVE INV-SYMBOL(INV-IDX) TO RPT-SYMBOL.
024800     MOVE WS-HOLDING-GAIN     TO RPT-GAIN.
024900     MOVE WS-TOTAL-GAIN       TO RPT-TOTAL.
025000     MOVE RPT-REC TO FILE-RPT-REC.
025100     WRITE FILE-RPT-REC.
025200     IF RPT-STATUS-1 NOT = "0"
025300         MOVE "WRITE-RPT " TO LOG-ERR-ROUTINE
025400         MOVE RPT-STATUS-1 TO LOG-ERR-STATUS
025500         PERFORM 9600-WRITE-LOG-ERR
025600     ELSE
025700         ADD 1 TO WS-LINE-COUNT
025800     END-IF.
025900     MOVE WS-HOLDING-GAIN      TO WS-LOG-GAIN.
026000     MOVE INV-SYMBOL(INV-IDX)  TO LOG-GAIN-SYMBOL.
026100     MOVE WS-LOG-GAIN-ED       TO LOG-GAIN-AMOUNT.
026200     DISPLAY WS-GAIN-LOG-REC.
026300*
026400*****************************************************************
026500*    3900-WRITE-TOTAL-LINE - FINAL LINE ON THE REPORT.  SYMBOL
026600*    AND NAME COLUMNS CARRY THE WORDS "TOTAL GAIN" IN PLACE OF A
026700*    HOLDING, RPT-TOTAL CARRIES THE GRAND TOTAL.
026800*****************************************************************
026900 3900-WRITE-TOTAL-LINE.
027000     MOVE SPACE TO WS-TOTAL-LINE.
027100     MOVE "PORTFOLIO TOTAL" TO WS-TOT-NAME.
027200     MOVE "TOTAL GAIN" TO WS-TOT-SYMBOL.
027300     MOVE WS-TOTAL-GAIN TO WS-TOT-TOTAL.
027400     MOVE WS-TOTAL-LINE TO FILE-RPT-REC.
027500     WRITE FILE-RPT-REC.
027600     IF RPT-STATUS-1 NOT = "0"
027700         MOVE "WRITE-TOT " TO LOG-ERR-ROUTINE
027800         MOVE RPT-STATUS-1 TO LOG-ERR-STATUS
027900         PERFORM 9600-WRITE-LOG-ERR
028000     ELSE
028100         ADD 1 TO WS-LINE-COUNT
028200     END-IF.
028300*
028400*****************************************************************
028500*    9000-WRITE-RUN-SUMMARY - END OF JOB CONTROL TOTALS.
028600*****************************************************************
028700 9000-WRITE-RUN-SUMMARY.
028800     MOVE WS-TOTAL-GAIN TO WS-LOG-AMOUNT.
028900     DISPLAY "GAINRPT RUN SUMMARY -- RUN DATE " WS-RUN-YYYYMMDD.
029000     DISPLAY "  HOLDINGS PRINTED " WS-LINE-COUNT.
029100     DISPLAY "  TOTAL GAIN       " WS-LOG-AMOUNT-ED.
029200 9000-EXIT.
029300     EXIT.
029400*
029500*****************************************************************
029600*    9500/9600 - RUN LOG WRITERS, DISPLAYED TO SYSOUT IN PLACE
029700*    OF THE OLD CALL "USERLOG" TO THE TUXEDO USER LOG SERVICE.
029800*****************************************************************
029900 9500-WRITE-LOG.
030000     DISPLAY WS-LOG-MSG.
030100*
030200 9600-WRITE-LOG-ERR.
030300     DISPLAY WS-LOG-MSG-ERR.
