000100*****************************************************************
000200*
000300*   PORTTBL  --  IN-MEMORY PORTFOLIO MASTER TABLE
000400*
000500*   SUBSTITUTES FOR AN INDEXED (ISAM) MASTER FILE - THE NEW
000600*   HARDWARE HAS NO ISAM SUPPORT, SO THE FULL MASTER IS
000700*   LOADED ONCE INTO THIS OCCURS TABLE AND SEARCHED BY SYMBOL
000800*   INSTEAD OF BEING READ RANDOM BY KEY.  ENTRY LAYOUT MIRRORS
000900*   PORTMAST FIELD FOR FIELD - IF ONE CHANGES, CHANGE THE OTHER.
001000*
001100*   CHANGED  BY         TICKET    WHAT
001200*   -------- ---------- --------- -----------------------------
001300*   02/09/99 T OKONKWO  CNV-2210  NEW - REPLACES THE OLD INDEXED
001400*                                 MASTER ACCESS WITH A LOAD-ONCE
001500*                                 TABLE AND SEARCH - THE NEW
001600*                                 HARDWARE HAS NO ISAM SUPPORT
001700*****************************************************************
001800    05  INV-TABLE-COUNT           PIC S9(4)  COMP.
001900    05  INV-ENTRY OCCURS 0 TO 2000 TIMES
002000                DEPENDING ON INV-TABLE-COUNT
002100                INDEXED BY INV-IDX.
002200        10  INV-TYPE-CODE         PIC X(10).
002300            88  INV-TYPE-STOCK         VALUE "STOCK     ".
002400            88  INV-TYPE-MUTUALFUND    VALUE "MUTUALFUND".
002500        10  INV-SYMBOL            PIC X(10).
002600        10  INV-NAME              PIC X(40).
002700        10  INV-QUANTITY          PIC 9(7).
002800        10  INV-PRICE             PIC 9(7)V99.
002900        10  INV-BOOK-VALUE        PIC 9(9)V99.
003000        10  FILLER                PIC X(13).
